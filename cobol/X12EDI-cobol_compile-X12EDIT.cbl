000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  X12EDIT.
000300 AUTHOR. D B WALTERS.
000400 INSTALLATION. EDI DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/11/88.
000600 DATE-COMPILED. 03/11/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS AN INBOUND ANSI X12 HEALTHCARE
001300*          TRANSMISSION, ONE TRANSACTION SET PER RUN, AND
001400*          TOKENIZES IT INTO ITS INDIVIDUAL SEGMENTS.
001500*
001600*          IT CONFIRMS THE TRANSMISSION IS RECOGNIZABLE X12
001700*          (BEGINS WITH "ISA"), DISCOVERS THE FOUR DELIMITER
001800*          CHARACTERS DECLARED POSITIONALLY IN THE ISA HEADER,
001900*          AND STREAMS THE REMAINDER OF THE TRANSMISSION
002000*          SEGMENT BY SEGMENT, WRITING ONE TOKENIZED-SEGMENT
002100*          RECORD PER SEGMENT FOR DOWNSTREAM VALIDATION
002200*          (SEE X12CLAIM).
002300*
002400*          THE TRANSMISSION MAY ARRIVE AS ONE PHYSICAL LINE OR
002500*          AS ONE SEGMENT PER LINE - BOTH FORMS MUST PRODUCE THE
002600*          IDENTICAL SEGMENT STREAM, SO INCOMING LINES ARE
002700*          CONCATENATED INTO A CARRY-FORWARD WORK AREA AND
002800*          SEGMENTS ARE PULLED OFF THE FRONT OF IT AS COMPLETE
002900*          SEGMENT TERMINATORS ARE FOUND, REGARDLESS OF WHERE
003000*          THE ORIGINAL LINE BREAKS FELL.
003100*
003110*          NORMALLY X12TRANS IS AN ALLOCATED DATASET AND THE
003120*          INPUT IS CLASSIFIED AS A CANDIDATE FILE.  WHEN THE
003130*          JOB IS RUN WITH UPSI-0 ON, THE X12TRANS DD IS TAKEN
003140*          TO HOLD AN IN-LINE TEST MESSAGE KEYED BY THE HELP
003150*          DESK AND IS CLASSIFIED AS IN-LINE X12 DATA INSTEAD -
003160*          SEE 920-CLASSIFY-FILE.
003170*
003200******************************************************************
003300
003400          INPUT FILE              -   EDI0001.X12TRANS
003500
003600          OUTPUT FILE PRODUCED    -   EDI0001.X12SEGS
003700
003800          DUMP FILE               -   SYSOUT
003900
004000******************************************************************
004100* CHANGE LOG                                                     *
004200* 03/11/88 DBW  TICKET EDI-0041 - ORIGINAL PROGRAM               *
004300* 05/02/89 DBW  TICKET EDI-0048 - FIXED ELEMENT-SEPARATOR SCAN   *
004400*                WHEN A SEGMENT SPANS MORE THAN ONE INPUT LINE   *
004500* 07/19/90 DBW  TICKET EDI-0066 - ADDED ISA-LENGTH EDIT, CALLS   *
004600*                NEW SUBPROGRAM ISADELIM FOR DELIMITER LOOKUP    *
004700* 08/02/91 DBW  TICKET EDI-0072 - CALLS X12CLS FOR INPUT-TYPE    *
004800*                CLASSIFICATION INSTEAD OF IN-LINE CHECK         *
004900* 11/02/93 DBW  TICKET EDI-0081 - WIDENED SEGMENT CARRY BUFFER   *
005000*                AFTER 837 TRANSMISSIONS STARTED OVERFLOWING IT  *
005100* 06/14/99 RJT  TICKET EDI-0099 - Y2K - WS-RUN-DATE IS DISPLAY   *
005200*                ONLY, NOT COMPARED, NO CENTURY CHANGE REQUIRED  *
005250* 04/09/03 RJT  TICKET EDI-0105 - ADDED RUNNING BYTE-COUNT EDIT  *
005260*                AGAINST THE CLEARINGHOUSE'S 1,024,000-BYTE     *
005270*                INTERCHANGE CEILING - OPERATIONS REPORTED A BAD*
005280*                LINE FEED ON A FTP TRANSFER LOOPING 910 FOREVER*
005285* 05/20/03 RJT  TICKET EDI-0106 - SEG-ELEMENT-TBL WIDENED TO 40   *
005290*                OCCURRENCES, WRITE LOOP NOW BOUND TO THE ACTUAL *
005292*                FIELD COUNT INSTEAD OF A FIXED 16               *
005294* 09/03/03 RJT  TICKET EDI-0107 - UPSI-0 NOW SELECTS IN-LINE      *
005296*                MESSAGE MODE FOR THE AD HOC RERUN JOB (HELP DESK*
005298*                KEYS A SHORT TEST TRANSMISSION INTO SYSIN RATHER*
005299*                THAN WAITING ON A DATASET ALLOCATION) - X12CLS  *
005300*                NOW CALLED WITH DO-DATA-CHECK IN THAT CASE       *
005301******************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS NEXT-PAGE
006010     UPSI-0 ON STATUS IS INLINE-MSG-SW
006020            OFF STATUS IS FILE-MSG-SW.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SYSOUT
006500     ASSIGN TO UT-S-SYSOUT
006600       ORGANIZATION IS SEQUENTIAL.
006700
006800     SELECT X12TRANS
006900     ASSIGN TO UT-S-X12TRANS
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS IFCODE.
007200
007300     SELECT X12SEGS
007400     ASSIGN TO UT-S-X12SEGS
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 130 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SYSOUT-REC.
008600 01  SYSOUT-REC  PIC X(130).
008700
008800****** THIS FILE IS THE RAW INBOUND X12 TRANSMISSION - IT MAY
008900****** CONTAIN ONE SEGMENT PER LINE OR THE WHOLE TRANSMISSION ON
009000****** A SINGLE LINE.  RECORD LENGTH VARIES LINE TO LINE.
009100 FD  X12TRANS
009200     RECORDING MODE IS V
009300     LABEL RECORDS ARE STANDARD
009400     RECORD IS VARYING IN SIZE FROM 1 TO 4000 CHARACTERS
009500         DEPENDING ON WS-LINE-LTH
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS X12TRANS-REC.
009800 01  X12TRANS-REC  PIC X(4000).
009900
010000****** THIS FILE IS WRITTEN FOR EVERY SEGMENT TOKENIZED FROM
010100****** X12TRANS - RE-READ BY X12CLAIM FOR 837-I CLAIM VALIDATION
010200 FD  X12SEGS
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS X12-SEGMENT-REC.
010700 COPY X12SEGR.
010800
010900** QSAM FILES
011000 WORKING-STORAGE SECTION.
011010
011020 01  WS-CASE-FIELDS.
011030     05  WS-LOWER-ALPHA          PIC X(26) VALUE
011040         "abcdefghijklmnopqrstuvwxyz".
011050     05  WS-UPPER-ALPHA          PIC X(26) VALUE
011060         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
011100
011200 01  FILE-STATUS-CODES.
011300     05  IFCODE                  PIC X(2).
011400         88 CODE-READ     VALUE SPACES.
011500         88 NO-MORE-DATA  VALUE "10".
011600         88 FILE-NOT-FOUND VALUE "35".
011700     05  OFCODE                  PIC X(2).
011800         88 CODE-WRITE    VALUE SPACES.
011900
012000 COPY X12VERS.
012100
012200 01  WS-DELIM-ALPHA-VIEW REDEFINES X12-DELIM-REC PIC X(08).
012300
012400 01  ISA-HEADER-106              PIC X(106).
012500
012600 01  ISA-HEADER-FIELDS REDEFINES ISA-HEADER-106.
012700     05  ISA-TAG-IN              PIC X(03).
012800     05  ISA-ELEMENT-SEP-IN      PIC X(01).
012900     05  ISA-BODY-1              PIC X(78).
013000     05  ISA-REPETITION-SEP-IN   PIC X(01).
013100     05  ISA-BODY-2              PIC X(21).
013200     05  ISA-COMPONENT-SEP-IN    PIC X(01).
013300     05  ISA-SEGMENT-TERM-IN     PIC X(01).
013400
013500 01  X12-DELIMITERS-HELD.
013600     05  HLD-ELEMENT-SEP         PIC X(01).
013700     05  HLD-REPETITION-SEP      PIC X(01).
013800     05  HLD-COMPONENT-SEP       PIC X(01).
013900     05  HLD-SEGMENT-TERM        PIC X(01).
014000     05  FILLER                  PIC X(04).
014100
014200 01  WS-LINE-BUFFER               PIC X(4000).
014300 01  WS-LINE-LTH                  PIC 9(4) COMP.
014400
014500 01  WS-CARRY-BUFFER              PIC X(8000).
014600 01  WS-CARRY-LTH                 PIC 9(4) COMP.
014700
014800 01  WS-SEG-TEXT                  PIC X(4000).
014900 01  WS-SEG-TEXT-LTH               PIC 9(4) COMP.
015000
015100 01  WS-SCAN-FIELDS.
015200     05  WS-TERM-POS             PIC 9(4) COMP.
015300     05  WS-SCAN-SUB             PIC 9(4) COMP.
015400     05  WS-REMAIN-LTH           PIC 9(4) COMP.
015500     05  TERMINATOR-FOUND-SW     PIC X(01).
015600         88 TERMINATOR-FOUND     VALUE "Y".
015700
015800 01  WS-SEGMENT-NAMES.
015900     05  CURR-SEG-NAME           PIC X(03).
016000         88 CURR-IS-ISA          VALUE "ISA".
016100         88 CURR-IS-GS           VALUE "GS ".
016200         88 CURR-IS-ST           VALUE "ST ".
016300     05  PREV-SEG-NAME           PIC X(03).
016400
016500 01  WS-SEGMENT-NAMES-ALPHA REDEFINES WS-SEGMENT-NAMES
016600                                PIC X(06).
016700
016800 01  CURR-SEG-FIELD-COUNT        PIC 9(03) COMP.
016900 01  PREV-SEG-FIELD-COUNT        PIC 9(03) COMP.
017000
017100 01  CURR-SEG-FIELD-TBL.
017200     05  CURR-SEG-FIELD OCCURS 40 TIMES
017300                               PIC X(80).
017400
017500 01  PREV-SEG-FIELD-TBL.
017600     05  PREV-SEG-FIELD OCCURS 40 TIMES
017700                               PIC X(80).
017800
017900 01  X12-CLASS-CHECK-REC.
018000     05  CLS-CHECK-SW            PIC X(01).
018100     05  CLS-INPUT-NONBLANK-SW   PIC X(01).
018200     05  CLS-FILE-EXISTS-SW      PIC X(01).
018300     05  CLS-INPUT-TEXT          PIC X(106).
018400     05  FILLER                  PIC X(10).
018500 01  CLS-RESULT-FLAG             PIC X(01).
018600     88  IS-X12                  VALUE "Y".
018700 01  CLS-RETURN-CD               PIC S9(4) COMP.
018800
018900 01  ISA-RETURN-CD               PIC S9(4) COMP.
019000
020000 01  COUNTERS-AND-ACCUMULATORS.
020100     05 SEGMENTS-READ            PIC 9(7) COMP.
020200     05 WS-SEQ-NBR               PIC 9(7) COMP.
020300     05 RECORDS-WRITTEN          PIC 9(7) COMP.
020350     05 WS-BYTES-READ-TOTAL      PIC 9(9) COMP.
020400
020500 01  EDI-BUFFER-CONSTANTS.
020600*  OUR CLEARINGHOUSE AGREEMENT CAPS ANY SINGLE INTERCHANGE AT
020700*  1,024,000 BYTES.  910-READ-TRANS-LINE TOTALS THE BYTES READ
020800*  AND ABENDS IF A TRANSMISSION RUNS PAST THAT CEILING, SO A
020850*  RUNAWAY OR CORRUPTED FILE CANNOT BLOW OUT OUR DD SPACE ALLOC.
020900     05 EDI-BUFFER-SIZE-DEFAULT  PIC 9(9) COMP VALUE 1024000.
021000
021100 01  FLAGS-AND-SWITCHES.
021200     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
021300        88 NO-MORE-TRANS-DATA    VALUE "N".
021400     05 SEGMENT-FOUND-SW         PIC X(01) VALUE "N".
021500        88 SEGMENT-FOUND         VALUE "Y".
021600     05 NO-MORE-SEGMENTS-SW      PIC X(01) VALUE "N".
021700        88 NO-MORE-SEGMENTS      VALUE "Y".
021800
021900 77  WS-RUN-DATE                 PIC 9(6).
022000
022100 01  ABEND-REC.
022200     05  ABEND-REASON            PIC X(40).
022300     05  EXPECTED-VAL            PIC S9(9).
022400     05  ACTUAL-VAL              PIC S9(9).
022500     05  FILLER                  PIC X(30).
022600
022700 77  ZERO-VAL                    PIC 9(1) VALUE 0.
022800 77  ONE-VAL                     PIC 9(1) VALUE 1.
022900
023000 PROCEDURE DIVISION.
023100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023200     PERFORM 100-MAINLINE THRU 100-EXIT
023300             UNTIL NO-MORE-SEGMENTS.
023400     PERFORM 999-CLEANUP THRU 999-EXIT.
023500     MOVE +0 TO RETURN-CODE.
023600     GOBACK.
023700
023800 000-HOUSEKEEPING.
023900     DISPLAY "******** BEGIN JOB X12EDIT ********".
024000     ACCEPT  WS-RUN-DATE FROM DATE.
024100     INITIALIZE COUNTERS-AND-ACCUMULATORS, X12-VERSION-REC,
024200                X12-DELIM-REC.
024300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024400
024500     IF FILE-NOT-FOUND
024600         MOVE "INVALID X12 INPUT - FILE NOT FOUND" TO
024700             ABEND-REASON
024800         GO TO 1000-ABEND-RTN.
024900
025000     PERFORM 910-READ-TRANS-LINE THRU 910-EXIT.
025100     IF NO-MORE-TRANS-DATA
025200         MOVE "INVALID X12 STREAM - EMPTY FILE" TO ABEND-REASON
025300         GO TO 1000-ABEND-RTN.
025400
025500     IF WS-LINE-LTH < 106
025600         MOVE "INVALID X12 STREAM - SHORT ISA HEADER" TO
025700             ABEND-REASON
025800         GO TO 1000-ABEND-RTN.
025900
026000     PERFORM 920-CLASSIFY-FILE THRU 920-EXIT.
026100     IF NOT IS-X12
026200         MOVE "INVALID X12 INPUT - NOT AN ISA TRANSMISSION" TO
026300             ABEND-REASON
026400         GO TO 1000-ABEND-RTN.
026500
026600     MOVE WS-LINE-BUFFER(1:106)   TO ISA-HEADER-106.
026700     CALL 'ISADELIM' USING ISA-HEADER-106, X12-DELIMITERS-HELD,
026800                            ISA-RETURN-CD.
026900     MOVE HLD-ELEMENT-SEP    TO DLM-ELEMENT.
027000     MOVE HLD-REPETITION-SEP TO DLM-REPETITION.
027100     MOVE HLD-COMPONENT-SEP  TO DLM-COMPONENT.
027200     MOVE HLD-SEGMENT-TERM   TO DLM-SEGMENT.
027300
027400     MOVE WS-LINE-BUFFER(1:WS-LINE-LTH) TO
027500             WS-CARRY-BUFFER(1:WS-LINE-LTH).
027600     MOVE WS-LINE-LTH TO WS-CARRY-LTH.
027700 000-EXIT.
027800     EXIT.
027900
028000 100-MAINLINE.
028100     PERFORM 200-EXTRACT-SEGMENT THRU 200-EXIT.
028200     IF SEGMENT-FOUND
028300         PERFORM 400-PROCESS-SEGMENT THRU 400-EXIT
028400     ELSE
028500         MOVE "Y" TO NO-MORE-SEGMENTS-SW.
028600 100-EXIT.
028700     EXIT.
028800
028900 200-EXTRACT-SEGMENT.
029000     MOVE "N" TO SEGMENT-FOUND-SW.
029100 205-RETRY-FIND.
029200     PERFORM 210-FIND-TERMINATOR THRU 210-EXIT.
029300     IF TERMINATOR-FOUND
029400         PERFORM 220-PULL-SEGMENT THRU 220-EXIT
029500         MOVE "Y" TO SEGMENT-FOUND-SW
029600         GO TO 200-EXIT.
029700
029800     PERFORM 910-READ-TRANS-LINE THRU 910-EXIT.
029900     IF NO-MORE-TRANS-DATA
030000         IF WS-CARRY-LTH > 0
030100             PERFORM 225-PULL-FINAL-SEGMENT THRU 225-EXIT
030200             MOVE "Y" TO SEGMENT-FOUND-SW
030300         END-IF
030400         GO TO 200-EXIT.
030500
030600     PERFORM 230-APPEND-LINE THRU 230-EXIT.
030700     GO TO 205-RETRY-FIND.
030800 200-EXIT.
030900     EXIT.
031000
031100 210-FIND-TERMINATOR.
031200     MOVE ZERO TO WS-TERM-POS.
031300     MOVE "N" TO TERMINATOR-FOUND-SW.
031400     IF WS-CARRY-LTH > 0
031500         PERFORM 215-SCAN-FOR-TERM THRU 215-EXIT
031600             VARYING WS-SCAN-SUB FROM 1 BY 1
031700             UNTIL WS-SCAN-SUB > WS-CARRY-LTH
031800                OR TERMINATOR-FOUND.
031900 210-EXIT.
032000     EXIT.
032100
032200 215-SCAN-FOR-TERM.
032300     IF WS-CARRY-BUFFER(WS-SCAN-SUB:1) = DLM-SEGMENT
032400         MOVE WS-SCAN-SUB TO WS-TERM-POS
032500         MOVE "Y" TO TERMINATOR-FOUND-SW.
032600 215-EXIT.
032700     EXIT.
032800
032900 220-PULL-SEGMENT.
033000     MOVE SPACES TO WS-SEG-TEXT.
033100     IF WS-TERM-POS > 1
033200         MOVE WS-CARRY-BUFFER(1:WS-TERM-POS - 1) TO WS-SEG-TEXT
033300         MOVE WS-TERM-POS - 1 TO WS-SEG-TEXT-LTH
033400     ELSE
033500         MOVE ZERO TO WS-SEG-TEXT-LTH.
033600
033700     COMPUTE WS-REMAIN-LTH = WS-CARRY-LTH - WS-TERM-POS.
033800     IF WS-REMAIN-LTH > 0
033900         MOVE WS-CARRY-BUFFER(WS-TERM-POS + 1:WS-REMAIN-LTH)
034000             TO WS-CARRY-BUFFER(1:WS-REMAIN-LTH)
034100     ELSE
034200         MOVE SPACES TO WS-CARRY-BUFFER.
034300     MOVE WS-REMAIN-LTH TO WS-CARRY-LTH.
034400 220-EXIT.
034500     EXIT.
034600
034700 225-PULL-FINAL-SEGMENT.
034800     MOVE SPACES TO WS-SEG-TEXT.
034900     MOVE WS-CARRY-BUFFER(1:WS-CARRY-LTH) TO WS-SEG-TEXT.
035000     MOVE WS-CARRY-LTH TO WS-SEG-TEXT-LTH.
035100     MOVE SPACES TO WS-CARRY-BUFFER.
035200     MOVE ZERO TO WS-CARRY-LTH.
035300 225-EXIT.
035400     EXIT.
035500
035600 230-APPEND-LINE.
035700     IF WS-LINE-LTH > 0
035800         MOVE WS-LINE-BUFFER(1:WS-LINE-LTH)
035900             TO WS-CARRY-BUFFER(WS-CARRY-LTH + 1:WS-LINE-LTH)
036000         ADD WS-LINE-LTH TO WS-CARRY-LTH.
036100 230-EXIT.
036200     EXIT.
036300
036400 400-PROCESS-SEGMENT.
036500     MOVE CURR-SEG-NAME TO PREV-SEG-NAME.
036600     MOVE CURR-SEG-FIELD-COUNT TO PREV-SEG-FIELD-COUNT.
036700     MOVE CURR-SEG-FIELD-TBL TO PREV-SEG-FIELD-TBL.
036800
036900     PERFORM 410-TOKENIZE-SEGMENT THRU 410-EXIT.
037000     PERFORM 420-CAPTURE-VERSION THRU 420-EXIT.
037100     PERFORM 430-WRITE-SEGMENT-REC THRU 430-EXIT.
037200     ADD 1 TO SEGMENTS-READ.
037300 400-EXIT.
037400     EXIT.
037500
037600 410-TOKENIZE-SEGMENT.
037700     MOVE SPACES TO CURR-SEG-FIELD-TBL.
037800     MOVE ZERO   TO CURR-SEG-FIELD-COUNT.
037900     UNSTRING WS-SEG-TEXT(1:WS-SEG-TEXT-LTH)
038000         DELIMITED BY DLM-ELEMENT
038100         INTO CURR-SEG-FIELD(1)  CURR-SEG-FIELD(2)
038200              CURR-SEG-FIELD(3)  CURR-SEG-FIELD(4)
038300              CURR-SEG-FIELD(5)  CURR-SEG-FIELD(6)
038400              CURR-SEG-FIELD(7)  CURR-SEG-FIELD(8)
038500              CURR-SEG-FIELD(9)  CURR-SEG-FIELD(10)
038600              CURR-SEG-FIELD(11) CURR-SEG-FIELD(12)
038700              CURR-SEG-FIELD(13) CURR-SEG-FIELD(14)
038800              CURR-SEG-FIELD(15) CURR-SEG-FIELD(16)
038900              CURR-SEG-FIELD(17) CURR-SEG-FIELD(18)
039000              CURR-SEG-FIELD(19) CURR-SEG-FIELD(20)
039100              CURR-SEG-FIELD(21) CURR-SEG-FIELD(22)
039200              CURR-SEG-FIELD(23) CURR-SEG-FIELD(24)
039300              CURR-SEG-FIELD(25) CURR-SEG-FIELD(26)
039400              CURR-SEG-FIELD(27) CURR-SEG-FIELD(28)
039500              CURR-SEG-FIELD(29) CURR-SEG-FIELD(30)
039600              CURR-SEG-FIELD(31) CURR-SEG-FIELD(32)
039700              CURR-SEG-FIELD(33) CURR-SEG-FIELD(34)
039800              CURR-SEG-FIELD(35) CURR-SEG-FIELD(36)
039900              CURR-SEG-FIELD(37) CURR-SEG-FIELD(38)
040000              CURR-SEG-FIELD(39) CURR-SEG-FIELD(40)
040100         WITH COUNT IN CURR-SEG-FIELD-COUNT.
040200
040300     MOVE CURR-SEG-FIELD(1) (1:3) TO CURR-SEG-NAME.
040350     INSPECT CURR-SEG-NAME
040360         CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
040500 410-EXIT.
040600     EXIT.
040700
040800 420-CAPTURE-VERSION.
040900     IF CURR-IS-ISA
041000         MOVE CURR-SEG-FIELD(13) (1:5) TO VER-INTERCHANGE.
041100
041200     IF CURR-IS-GS
041300         MOVE CURR-SEG-FIELD(2)  (1:2)  TO VER-FUNCTIONAL-ID
041400         MOVE CURR-SEG-FIELD(9)  (1:12) TO VER-FUNCTIONAL-VERSION.
041500
041600     IF CURR-IS-ST
041700         MOVE CURR-SEG-FIELD(2) (1:3) TO VER-TRANSACTION-CODE
041800         PERFORM 450-BUILD-VERSION-KEY THRU 450-EXIT.
041900 420-EXIT.
042000     EXIT.
042100
042200 450-BUILD-VERSION-KEY.
042300     MOVE SPACES TO VER-KEY.
042400     STRING VER-INTERCHANGE        DELIMITED BY SIZE
042500            "-"                    DELIMITED BY SIZE
042600            VER-FUNCTIONAL-ID      DELIMITED BY SIZE
042700            "-"                    DELIMITED BY SIZE
042800            VER-FUNCTIONAL-VERSION DELIMITED BY SIZE
042900            "-"                    DELIMITED BY SIZE
043000            VER-TRANSACTION-CODE   DELIMITED BY SIZE
043100       INTO VER-KEY.
043200 450-EXIT.
043300     EXIT.
043400
043500 430-WRITE-SEGMENT-REC.
043600     ADD 1 TO WS-SEQ-NBR.
043700     MOVE SPACES           TO X12-SEGMENT-REC.
043800     MOVE WS-SEQ-NBR       TO SEG-SEQ-NBR.
043900     MOVE CURR-SEG-NAME    TO SEG-NAME.
044000     MOVE CURR-SEG-FIELD-COUNT TO SEG-FIELD-COUNT.
044100     PERFORM 435-MOVE-ELEMENTS THRU 435-EXIT
044200         VARYING WS-SCAN-SUB FROM 1 BY 1
044300         UNTIL WS-SCAN-SUB > CURR-SEG-FIELD-COUNT.
044400     WRITE X12-SEGMENT-REC.
044500     ADD 1 TO RECORDS-WRITTEN.
044600 430-EXIT.
044700     EXIT.
044800
044900 435-MOVE-ELEMENTS.
045000     MOVE CURR-SEG-FIELD(WS-SCAN-SUB) TO SEG-ELEMENT(WS-SCAN-SUB).
045100 435-EXIT.
045200     EXIT.
045300
045400 800-OPEN-FILES.
045500     OPEN INPUT  X12TRANS.
045600     OPEN OUTPUT X12SEGS, SYSOUT.
045700 800-EXIT.
045800     EXIT.
045900
046000 850-CLOSE-FILES.
046100     CLOSE X12TRANS, X12SEGS, SYSOUT.
046200 850-EXIT.
046300     EXIT.
046400
046500 910-READ-TRANS-LINE.
046600     READ X12TRANS INTO WS-LINE-BUFFER
046700         AT END
046800         MOVE "N" TO MORE-DATA-SW
046900         GO TO 910-EXIT
047000     END-READ.
047010     ADD WS-LINE-LTH TO WS-BYTES-READ-TOTAL.
047020     IF WS-BYTES-READ-TOTAL > EDI-BUFFER-SIZE-DEFAULT
047030         MOVE "TRANSMISSION EXCEEDS MAX SIZE" TO ABEND-REASON
047050         GO TO 1000-ABEND-RTN.
047100 910-EXIT.
047200     EXIT.
047300
047350*  UPSI-0 OFF (NORMAL PRODUCTION RUN) - X12TRANS IS AN ALLOCATED
047360*  DATASET, SO WE ASK X12CLS FOR THE FILE CHECK (DO-FILE-CHECK).
047370*  UPSI-0 ON - HELP DESK HAS KEYED A SHORT TEST TRANSMISSION
047380*  IN-STREAM UNDER THE X12TRANS DD FOR AN AD HOC RERUN - THERE IS
047390*  NO SEPARATE DATASET TO ASSERT EXISTS, SO WE ASK FOR THE
047395*  IN-LINE-MESSAGE CHECK (DO-DATA-CHECK) INSTEAD.
047400 920-CLASSIFY-FILE.
047410     MOVE "Y"             TO CLS-INPUT-NONBLANK-SW.
047420     IF INLINE-MSG-SW
047430         MOVE "D"         TO CLS-CHECK-SW
047440     ELSE
047450         MOVE "F"         TO CLS-CHECK-SW
047460         MOVE "Y"         TO CLS-FILE-EXISTS-SW.
047800     MOVE WS-LINE-BUFFER(1:106) TO CLS-INPUT-TEXT.
047900     CALL 'X12CLS' USING X12-CLASS-CHECK-REC, CLS-RESULT-FLAG,
048000                         CLS-RETURN-CD.
048100 920-EXIT.
048200     EXIT.
048300
048400 999-CLEANUP.
048500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
048600     DISPLAY "** SEGMENTS READ **".
048700     DISPLAY SEGMENTS-READ.
048800     DISPLAY "** SEGMENTS WRITTEN **".
048900     DISPLAY RECORDS-WRITTEN.
049000     DISPLAY "** VERSION KEY **".
049100     DISPLAY VER-KEY.
049200     DISPLAY "** DELIMITERS (ELEM/REP/COMP/SEG) **".
049300     DISPLAY WS-DELIM-ALPHA-VIEW.
049400     DISPLAY "******** NORMAL END OF JOB X12EDIT ********".
049500 999-EXIT.
049600     EXIT.
049700
049800 1000-ABEND-RTN.
049900     MOVE ABEND-REASON TO SYSOUT-REC.
050000     WRITE SYSOUT-REC.
050100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
050200     DISPLAY "*** ABNORMAL END OF JOB - X12EDIT ***" UPON CONSOLE.
050300     DISPLAY ABEND-REASON.
050400     DIVIDE ZERO-VAL INTO ONE-VAL.
