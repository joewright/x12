000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  X12CLAIM.
000300 AUTHOR. D B WALTERS.
000400 INSTALLATION. EDI DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/18/88.
000600 DATE-COMPILED. 03/18/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM RE-READS THE TOKENIZED-SEGMENT FILE
001300*          PRODUCED BY X12EDIT AND VALIDATES EACH 837-I CLAIM
001400*          IT FINDS IN THE TRANSACTION.
001500*
001600*          A CLAIM BEGINS AT A CLM SEGMENT AND ENDS AT THE NEXT
001700*          CLM, THE NEXT HL, OR THE TRANSACTION-SET TRAILER (SE).
001800*          WHILE A CLAIM IS OPEN WE ACCUMULATE THE SV2 LINE
001900*          CHARGES AND WATCH FOR DUPLICATE DTP AND AMT QUALIFIER
002000*          CODES.  AT CLAIM END WE APPLY THE THREE VALIDATIONS
002100*          AND WRITE ONE DETAIL LINE PER CLAIM ON THE CLAIM
002200*          VALIDATION REPORT.
002300*
002400*          THE THREE VALIDATIONS, IN THE ORDER APPLIED -
002500*            1. SERVICE LINE COUNT MUST BE 1 THROUGH 50.
002600*            2. CLM02 (SUBMITTED TOTAL) MUST EQUAL THE SUM OF
002700*               SV203 OVER ALL SERVICE LINES - EXACT PENNIES,
002800*               NO ROUNDING, NO FLOATING POINT.
002900*            3. NO TWO CLAIM-LEVEL DTP SEGMENTS (NOR TWO AMT
002950*               SEGMENTS) - THOSE PRECEDING THE FIRST SV2 OF THE
002960*               CLAIM - MAY CARRY THE SAME QUALIFIER CODE.  A DTP
002970*               OR AMT FOLLOWING A SV2 BELONGS TO THAT SERVICE
002980*               LINE AND IS NOT PART OF THIS CHECK.
003100*          THE FIRST RULE A CLAIM FAILS IS THE ONE REPORTED.
003200*
003300******************************************************************
003400
003500          INPUT FILE               -   EDI0001.X12SEGS
003600
003700          OUTPUT FILE PRODUCED     -   EDI0001.X12RPT
003800
003900          DUMP FILE                -   SYSOUT
004000
004100******************************************************************
004200* CHANGE LOG                                                     *
004300* 03/18/88 DBW  TICKET EDI-0042 - ORIGINAL PROGRAM               *
004400* 09/06/89 DBW  TICKET EDI-0051 - ADDED DUPLICATE-AMT-QUALIFIER  *
004500*                CHECK, THIRD CARRIER STARTED SENDING REPEAT AMT *
004600* 02/28/91 DBW  TICKET EDI-0070 - CLAIM NOW ALSO ENDS ON AN HL   *
004700*                SEGMENT, NOT JUST CLM/SE - FIXED SHORT CLAIMS   *
004800*                BEING MERGED WITH THE NEXT ONE                 *
004900* 11/09/93 DBW  TICKET EDI-0082 - WIDENED DTP/AMT QUALIFIER      *
005000*                TABLES FROM 10 TO 20 ENTRIES                   *
005100* 06/14/99 RJT  TICKET EDI-0099 - Y2K - WS-RUN-DATE IS DISPLAY   *
005200*                ONLY, NOT COMPARED, NO CENTURY CHANGE REQUIRED  *
005250* 10/14/03 RJT  TICKET EDI-0109 - A DTP/AMT ON A SV2 SERVICE     *
005260*                LINE WAS BEING ADDED TO THE CLAIM-LEVEL         *
005270*                QUALIFIER TABLE, SO ANY MULTI-LINE CLAIM WITH A *
005280*                472 (SERVICE DATE) ON EVERY LINE FAILED AS A    *
005290*                FALSE DUPLICATE.  DTP/AMT COLLECTION NOW STOPS  *
005295*                ONCE THE CLAIM'S FIRST SV2 HAS BEEN SEEN        *
005300******************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS NEXT-PAGE.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SYSOUT
006500     ASSIGN TO UT-S-SYSOUT
006600       ORGANIZATION IS SEQUENTIAL.
006700
006800     SELECT X12SEGS
006900     ASSIGN TO UT-S-X12SEGS
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS IFCODE.
007200
007300     SELECT X12RPT
007400     ASSIGN TO UT-S-X12RPT
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 130 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SYSOUT-REC.
008600 01  SYSOUT-REC  PIC X(130).
008700
008800 FD  X12RPT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 132 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS RPT-REC.
009400 01  RPT-REC  PIC X(132).
009500
009600****** THIS FILE IS WRITTEN BY X12EDIT - ONE RECORD PER SEGMENT
009700****** OF THE TRANSMISSION, IN ARRIVAL ORDER.  NO INDEXED ACCESS
009800****** IS USED OR NEEDED - CLAIMS ARE PROCESSED AS THEY ARRIVE.
009900 FD  X12SEGS
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS X12-SEGMENT-REC.
010400 COPY X12SEGR.
010500
010600** QSAM FILES
010700 WORKING-STORAGE SECTION.
010800
010900 01  FILE-STATUS-CODES.
011000     05  IFCODE                  PIC X(2).
011100         88 CODE-READ     VALUE SPACES.
011200         88 NO-MORE-SEGS  VALUE "10".
011300     05  OFCODE                  PIC X(2).
011400         88 CODE-WRITE    VALUE SPACES.
011500
011600 01  CLAIM-LIMIT-CONSTANTS.
011700     05  MIN-LINE-COUNT          PIC 9(3) COMP VALUE 1.
011800     05  MAX-LINE-COUNT          PIC 9(3) COMP VALUE 50.
011900     05  FILLER                  PIC X(04).
012000
012100 01  CLAIM-LIMIT-DISPLAY-VIEW REDEFINES CLAIM-LIMIT-CONSTANTS.
012200     05  DSP-MIN-LINE-COUNT      PIC XX.
012300     05  DSP-MAX-LINE-COUNT      PIC XX.
012400     05  FILLER                  PIC X(04).
012500
012600 01  WS-BOUNDARY-NAMES.
012700     05  WS-PRIOR-SEG-NAME       PIC X(03).
012800     05  WS-CURRENT-SEG-NAME     PIC X(03).
012900
013000 01  WS-BOUNDARY-NAMES-ALPHA REDEFINES WS-BOUNDARY-NAMES
013100                                PIC X(06).
013200
013300 01  CLM-ACCUM-REC.
013400     05  CLM-CLAIM-ID            PIC X(20).
013500     05  CLM-TOTAL-CHARGE        PIC S9(9)V99 COMP-3.
013600     05  CLM-LINE-TOTAL          PIC S9(9)V99 COMP-3.
013700     05  CLM-LINE-COUNT          PIC 9(3) COMP.
013800     05  CLM-DTP-COUNT           PIC 9(3) COMP.
013900     05  CLM-DTP-TBL.
014000         10  CLM-DTP-QUAL OCCURS 20 TIMES
014100                                PIC X(03).
014200     05  CLM-AMT-COUNT           PIC 9(3) COMP.
014300     05  CLM-AMT-TBL.
014400         10  CLM-AMT-QUAL OCCURS 20 TIMES
014500                                PIC X(03).
014550     05  CLM-SAW-SV2-SW          PIC X(01).
014560         88  CLM-SAW-FIRST-SV2   VALUE "Y".
014600     05  FILLER                  PIC X(08).
014700
014800 01  WS-CLAIM-KEY-AREA.
014900     05  WS-CLAIM-ID-HOLD        PIC X(20).
015000     05  WS-CLAIM-STATUS-HOLD    PIC X(04).
015100
015200 01  WS-CLAIM-KEY-ALPHA REDEFINES WS-CLAIM-KEY-AREA
015300                                PIC X(24).
015400
015500 01  CLM-RESULT-FIELDS.
015600     05  CLM-STATUS              PIC X(04).
015700         88 CLM-PASS             VALUE "PASS".
015800         88 CLM-FAIL             VALUE "FAIL".
015900     05  CLM-REASON              PIC X(30).
016000     05  DUP-FOUND-SW            PIC X(01).
016100         88 DUP-FOUND            VALUE "Y".
016200
016300 01  WS-AMOUNT-WORK.
016400     05  WS-AMOUNT-TEXT          PIC X(18).
016500     05  WS-AMOUNT-WHOLE         PIC 9(9).
016600     05  WS-AMOUNT-FRAC          PIC 9(2).
016700     05  WS-AMOUNT-VALUE         PIC S9(9)V99.
016800
016900 01  WS-SCAN-FIELDS.
017000     05  WS-SCAN-I               PIC 9(3) COMP.
017100     05  WS-SCAN-J               PIC 9(3) COMP.
017200
017300 01  WS-HDR-REC.
017400     05  FILLER                  PIC X(1) VALUE " ".
017500     05  HDR-DATE.
017600         10  HDR-YY              PIC 9(4).
017700         10  DASH-1              PIC X(1) VALUE "-".
017800         10  HDR-MM              PIC 9(2).
017900         10  DASH-2              PIC X(1) VALUE "-".
018000         10  HDR-DD              PIC 9(2).
018100     05  FILLER                  PIC X(16) VALUE SPACE.
018200     05  FILLER                  PIC X(24) VALUE
018300         "X12 837 CLAIM VALIDATION".
018400     05  FILLER                  PIC X(60) VALUE SPACES.
018500     05  FILLER                  PIC X(8) VALUE "PAGE:".
018700     05  PAGE-NBR-O              PIC ZZ9.
018800
018900 01  WS-COLM-HDR-REC.
019000     05  FILLER            PIC X(22) VALUE "CLAIM-ID".
019100     05  FILLER            PIC X(16) VALUE "CLAIM-AMOUNT".
019200     05  FILLER            PIC X(16) VALUE "LINE-TOTAL".
019300     05  FILLER            PIC X(8)  VALUE "LINES".
019400     05  FILLER            PIC X(7)  VALUE "STATUS".
019500     05  FILLER            PIC X(30) VALUE "REASON".
019600     05  FILLER            PIC X(33) VALUE SPACES.
019700
019800 01  WS-DETAIL-REC.
019900     05  DTL-CLAIM-ID-O          PIC X(20).
020000     05  FILLER                  PIC X(2) VALUE SPACES.
020100     05  DTL-CLAIM-AMT-O         PIC ZZZ,ZZZ,ZZ9.99-.
020200     05  FILLER                  PIC X(2) VALUE SPACES.
020300     05  DTL-LINE-TOTAL-O        PIC ZZZ,ZZZ,ZZ9.99-.
020400     05  FILLER                  PIC X(2) VALUE SPACES.
020500     05  DTL-LINE-COUNT-O        PIC ZZ9.
020600     05  FILLER                  PIC X(2) VALUE SPACES.
020700     05  DTL-STATUS-O            PIC X(4).
020800     05  FILLER                  PIC X(2) VALUE SPACES.
020900     05  DTL-REASON-O            PIC X(30).
021000     05  FILLER                  PIC X(25) VALUE SPACES.
021100
021200 01  WS-TOTALS-REC.
021300     05  FILLER                  PIC X(1) VALUE " ".
021400     05  FILLER                  PIC X(20) VALUE
021500         "CLAIMS READ........".
021600     05  TOT-CLAIMS-READ-O       PIC ZZZ,ZZ9.
021700     05  FILLER                  PIC X(4) VALUE SPACES.
021800     05  FILLER                  PIC X(20) VALUE
021900         "CLAIMS PASSED......".
022000     05  TOT-CLAIMS-PASS-O       PIC ZZZ,ZZ9.
022100     05  FILLER                  PIC X(4) VALUE SPACES.
022200     05  FILLER                  PIC X(20) VALUE
022300         "CLAIMS FAILED......".
022400     05  TOT-CLAIMS-FAIL-O       PIC ZZZ,ZZ9.
022500     05  FILLER                  PIC X(42) VALUE SPACES.
022600
022700 01  WS-TOTALS-REC-2.
022800     05  FILLER                  PIC X(1) VALUE " ".
022900     05  FILLER                  PIC X(30) VALUE
023000         "TOTAL CHARGE OF PASSED CLAIMS:".
023100     05  TOT-CHARGE-PASS-O       PIC $$$,$$$,$$9.99-.
023200     05  FILLER                  PIC X(86) VALUE SPACES.
023300
023400 01  WS-BLANK-LINE.
023500     05  FILLER     PIC X(132) VALUE SPACES.
023600
023700 01  COUNTERS-AND-ACCUMULATORS.
023800     05 SEGMENTS-READ            PIC 9(7) COMP.
023900     05 CLAIMS-READ              PIC 9(7) COMP.
024000     05 CLAIMS-PASSED            PIC 9(7) COMP.
024100     05 CLAIMS-FAILED            PIC 9(7) COMP.
024200     05 TOTAL-CHARGE-PASSED      PIC S9(9)V99 COMP-3.
024300     05 WS-LINES                 PIC 9(02) VALUE 2.
024400     05 WS-PAGES                 PIC 9(02) VALUE 1.
024500
024600 01  FLAGS-AND-SWITCHES.
024700     05 MORE-SEGS-SW             PIC X(01) VALUE "Y".
024800        88 NO-MORE-SEG-RECS      VALUE "N".
024900     05 IN-CLAIM-SW              PIC X(01) VALUE "N".
025000        88 IN-CLAIM              VALUE "Y".
025100
025200 77  WS-RUN-DATE                 PIC 9(6).
025300 01  WS-CURRENT-DATE-FIELDS.
025400     05  WS-CURRENT-YEAR         PIC 9(4).
025500     05  WS-CURRENT-MONTH        PIC 9(2).
025600     05  WS-CURRENT-DAY          PIC 9(2).
025700
025800 01  ABEND-REC.
025900     05  ABEND-REASON            PIC X(40).
026000     05  EXPECTED-VAL            PIC S9(9).
026100     05  ACTUAL-VAL              PIC S9(9).
026200     05  FILLER                  PIC X(30).
026300
026400 77  ZERO-VAL                    PIC 9(1) VALUE 0.
026500 77  ONE-VAL                     PIC 9(1) VALUE 1.
026600
026700 PROCEDURE DIVISION.
026800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026900     PERFORM 100-MAINLINE THRU 100-EXIT
027000             UNTIL NO-MORE-SEG-RECS.
027100     PERFORM 999-CLEANUP THRU 999-EXIT.
027200     MOVE +0 TO RETURN-CODE.
027300     GOBACK.
027400
027500 000-HOUSEKEEPING.
027600     DISPLAY "******** BEGIN JOB X12CLAIM ********".
027700     ACCEPT WS-RUN-DATE FROM DATE.
027800     MOVE WS-RUN-DATE(1:2) TO HDR-YY(3:2).
027900     MOVE "20"              TO HDR-YY(1:2).
028000     MOVE WS-RUN-DATE(3:2) TO HDR-MM.
028100     MOVE WS-RUN-DATE(5:2) TO HDR-DD.
028200
028300     INITIALIZE COUNTERS-AND-ACCUMULATORS, CLM-ACCUM-REC.
028400     MOVE +1 TO WS-LINES.
028500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
028600     PERFORM 900-READ-X12SEGS THRU 900-EXIT.
028700
028800     IF NO-MORE-SEG-RECS
028900         MOVE "EMPTY SEGMENT INPUT FILE" TO ABEND-REASON
029000         GO TO 1000-ABEND-RTN.
029100
029200     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
029300     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
029400 000-EXIT.
029500     EXIT.
029600
029700 100-MAINLINE.
029800     ADD 1 TO SEGMENTS-READ.
029900     IF SEG-NAME = "CLM"
030000         IF IN-CLAIM
030100             PERFORM 210-END-CLAIM THRU 210-EXIT
030200         END-IF
030300         PERFORM 200-NEW-CLAIM THRU 200-EXIT
030400     ELSE
030500     IF SEG-NAME = "HL " OR SEG-NAME = "SE "
030600         IF IN-CLAIM
030700             PERFORM 210-END-CLAIM THRU 210-EXIT
030800         END-IF
030900     ELSE
031000         IF IN-CLAIM
031100             PERFORM 300-ACCUMULATE-SEGMENT THRU 300-EXIT
031200         END-IF.
031300
031400     PERFORM 900-READ-X12SEGS THRU 900-EXIT.
031500 100-EXIT.
031600     EXIT.
031700
031800 200-NEW-CLAIM.
031900     INITIALIZE CLM-ACCUM-REC.
032000     MOVE SEG-ELEMENT(2) (1:20) TO CLM-CLAIM-ID.
032100     MOVE SEG-ELEMENT(3) TO WS-AMOUNT-TEXT.
032200     PERFORM 380-PARSE-AMOUNT THRU 380-EXIT.
032300     MOVE WS-AMOUNT-VALUE TO CLM-TOTAL-CHARGE.
032400     MOVE "Y" TO IN-CLAIM-SW.
032500     ADD 1 TO CLAIMS-READ.
032600 200-EXIT.
032700     EXIT.
032800
032900 210-END-CLAIM.
033000     PERFORM 400-VALIDATE-CLAIM THRU 400-EXIT.
033100     PERFORM 740-WRITE-DETAIL THRU 740-EXIT.
033200     MOVE "N" TO IN-CLAIM-SW.
033300 210-EXIT.
033400     EXIT.
033500
033600 300-ACCUMULATE-SEGMENT.
033700     EVALUATE SEG-NAME
034000        WHEN "SV2"
034100            MOVE SEG-ELEMENT(4) TO WS-AMOUNT-TEXT
034200            PERFORM 380-PARSE-AMOUNT THRU 380-EXIT
034300            ADD WS-AMOUNT-VALUE TO CLM-LINE-TOTAL
034400            ADD 1 TO CLM-LINE-COUNT
034450            MOVE "Y" TO CLM-SAW-SV2-SW
034500        WHEN "DTP"
034600            PERFORM 320-ADD-DTP-QUAL THRU 320-EXIT
034700        WHEN "AMT"
034800            PERFORM 330-ADD-AMT-QUAL THRU 330-EXIT
034900        WHEN OTHER
035000            CONTINUE
035100     END-EVALUATE.
035200 300-EXIT.
035300     EXIT.
035400
035450*    CLAIM-LEVEL DTP/AMT SEGMENTS PRECEDE THE FIRST SV2 OF THE
035460*    CLAIM - ONCE A SERVICE LINE HAS BEEN SEEN, DTP/AMT BELONG TO
035470*    THAT LINE (E.G. QUALIFIER 472, SERVICE DATE, REPEATS ON
035480*    EVERY LINE) AND ARE NOT CLAIM-LEVEL DUPLICATES, SO THEY ARE
035490*    NO LONGER ADDED TO THE CLAIM-LEVEL QUALIFIER TABLES.
035500 320-ADD-DTP-QUAL.
035600     IF NOT CLM-SAW-FIRST-SV2
035610        AND CLM-DTP-COUNT < 20
035700         ADD 1 TO CLM-DTP-COUNT
035800         MOVE SEG-ELEMENT(2) (1:3) TO CLM-DTP-QUAL(CLM-DTP-COUNT).
035900 320-EXIT.
036000     EXIT.
036100
036200 330-ADD-AMT-QUAL.
036300     IF NOT CLM-SAW-FIRST-SV2
036310        AND CLM-AMT-COUNT < 20
036400         ADD 1 TO CLM-AMT-COUNT
036500         MOVE SEG-ELEMENT(2) (1:3) TO CLM-AMT-QUAL(CLM-AMT-COUNT).
036600 330-EXIT.
036700     EXIT.
036800
036900 380-PARSE-AMOUNT.
037000     MOVE ZERO TO WS-AMOUNT-WHOLE, WS-AMOUNT-FRAC.
037100     UNSTRING WS-AMOUNT-TEXT DELIMITED BY "."
037200         INTO WS-AMOUNT-WHOLE, WS-AMOUNT-FRAC.
037300     COMPUTE WS-AMOUNT-VALUE = WS-AMOUNT-WHOLE +
037400                               (WS-AMOUNT-FRAC / 100).
037500 380-EXIT.
037600     EXIT.
037700
037800 400-VALIDATE-CLAIM.
037900     MOVE "PASS"  TO CLM-STATUS.
038000     MOVE SPACES  TO CLM-REASON.
038100     PERFORM 410-CHECK-LINE-COUNT THRU 410-EXIT.
038200     IF CLM-PASS
038300         PERFORM 420-CHECK-BALANCE THRU 420-EXIT.
038400     IF CLM-PASS
038500         PERFORM 430-CHECK-DUP-DTP THRU 430-EXIT.
038600     IF CLM-PASS
038700         PERFORM 440-CHECK-DUP-AMT THRU 440-EXIT.
038800
038900     IF CLM-PASS
039000         ADD 1 TO CLAIMS-PASSED
039100         ADD CLM-TOTAL-CHARGE TO TOTAL-CHARGE-PASSED
039200     ELSE
039300         ADD 1 TO CLAIMS-FAILED.
039400 400-EXIT.
039500     EXIT.
039600
039700 410-CHECK-LINE-COUNT.
039800     IF CLM-LINE-COUNT < MIN-LINE-COUNT
039900        OR CLM-LINE-COUNT > MAX-LINE-COUNT
040000         MOVE "FAIL" TO CLM-STATUS
040100         MOVE "LINE COUNT OUT OF RANGE" TO CLM-REASON.
040200 410-EXIT.
040300     EXIT.
040400
040500 420-CHECK-BALANCE.
040600     IF CLM-TOTAL-CHARGE NOT = CLM-LINE-TOTAL
040700         MOVE "FAIL" TO CLM-STATUS
040800         MOVE "CLAIM AMT <> LINE TOTAL" TO CLM-REASON.
040900 420-EXIT.
041000     EXIT.
041100
041200 430-CHECK-DUP-DTP.
041300     MOVE "N" TO DUP-FOUND-SW.
041400     IF CLM-DTP-COUNT > 1
041500         PERFORM 435-COMPARE-DTP THRU 435-EXIT
041600             VARYING WS-SCAN-I FROM 1 BY 1
041700                 UNTIL WS-SCAN-I > CLM-DTP-COUNT OR DUP-FOUND
041800             AFTER WS-SCAN-J FROM 1 BY 1
041900                 UNTIL WS-SCAN-J > CLM-DTP-COUNT OR DUP-FOUND.
042000     IF DUP-FOUND
042100         MOVE "FAIL" TO CLM-STATUS
042200         MOVE "DUPLICATE DTP QUALIFIER" TO CLM-REASON.
042300 430-EXIT.
042400     EXIT.
042500
042600 435-COMPARE-DTP.
042700     IF WS-SCAN-I NOT = WS-SCAN-J
042800         IF CLM-DTP-QUAL(WS-SCAN-I) = CLM-DTP-QUAL(WS-SCAN-J)
042900             MOVE "Y" TO DUP-FOUND-SW.
043000 435-EXIT.
043100     EXIT.
043200
043300 440-CHECK-DUP-AMT.
043400     MOVE "N" TO DUP-FOUND-SW.
043500     IF CLM-AMT-COUNT > 1
043600         PERFORM 445-COMPARE-AMT THRU 445-EXIT
043700             VARYING WS-SCAN-I FROM 1 BY 1
043800                 UNTIL WS-SCAN-I > CLM-AMT-COUNT OR DUP-FOUND
043900             AFTER WS-SCAN-J FROM 1 BY 1
044000                 UNTIL WS-SCAN-J > CLM-AMT-COUNT OR DUP-FOUND.
044100     IF DUP-FOUND
044200         MOVE "FAIL" TO CLM-STATUS
044300         MOVE "DUPLICATE AMT QUALIFIER" TO CLM-REASON.
044400 440-EXIT.
044500     EXIT.
044600
044700 445-COMPARE-AMT.
044800     IF WS-SCAN-I NOT = WS-SCAN-J
044900         IF CLM-AMT-QUAL(WS-SCAN-I) = CLM-AMT-QUAL(WS-SCAN-J)
045000             MOVE "Y" TO DUP-FOUND-SW.
045100 445-EXIT.
045200     EXIT.
045300
045400 600-PAGE-BREAK.
045500     WRITE RPT-REC FROM WS-BLANK-LINE.
045600     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
045700     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
045800 600-EXIT.
045900     EXIT.
046000
046100 700-WRITE-PAGE-HDR.
046200     WRITE RPT-REC FROM WS-BLANK-LINE
046300         AFTER ADVANCING 1.
046400     MOVE WS-PAGES TO PAGE-NBR-O.
046500     WRITE RPT-REC FROM WS-HDR-REC
046600         AFTER ADVANCING NEXT-PAGE.
046700     MOVE ZERO TO WS-LINES.
046800     ADD +1 TO WS-PAGES.
046900     WRITE RPT-REC FROM WS-BLANK-LINE
047000         AFTER ADVANCING 1.
047100 700-EXIT.
047200     EXIT.
047300
047400 720-WRITE-COLM-HDR.
047500     WRITE RPT-REC FROM WS-COLM-HDR-REC
047600         AFTER ADVANCING 2.
047700     ADD +1 TO WS-LINES.
047800 720-EXIT.
047900     EXIT.
048000
048100 740-WRITE-DETAIL.
048200     IF WS-LINES > 50
048300         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
048400
048500     MOVE CLM-CLAIM-ID       TO DTL-CLAIM-ID-O.
048600     MOVE CLM-TOTAL-CHARGE   TO DTL-CLAIM-AMT-O.
048700     MOVE CLM-LINE-TOTAL     TO DTL-LINE-TOTAL-O.
048800     MOVE CLM-LINE-COUNT     TO DTL-LINE-COUNT-O.
048900     MOVE CLM-STATUS         TO DTL-STATUS-O.
049000     MOVE CLM-REASON         TO DTL-REASON-O.
049100
049200     WRITE RPT-REC FROM WS-DETAIL-REC
049300         AFTER ADVANCING 1.
049400     ADD +1 TO WS-LINES.
049500 740-EXIT.
049600     EXIT.
049700
049800 800-OPEN-FILES.
049900     OPEN INPUT  X12SEGS.
050000     OPEN OUTPUT X12RPT, SYSOUT.
050100 800-EXIT.
050200     EXIT.
050300
050400 850-CLOSE-FILES.
050500     CLOSE X12SEGS, X12RPT, SYSOUT.
050600 850-EXIT.
050700     EXIT.
050800
050900 900-READ-X12SEGS.
051000     READ X12SEGS
051100         AT END
051200         MOVE "N" TO MORE-SEGS-SW
051300         GO TO 900-EXIT
051400     END-READ.
051500 900-EXIT.
051600     EXIT.
051700
051800 999-CLEANUP.
051900     IF IN-CLAIM
052000         PERFORM 210-END-CLAIM THRU 210-EXIT.
052100
052300     MOVE CLAIMS-READ        TO TOT-CLAIMS-READ-O.
052400     MOVE CLAIMS-PASSED      TO TOT-CLAIMS-PASS-O.
052500     MOVE CLAIMS-FAILED      TO TOT-CLAIMS-FAIL-O.
052600     MOVE TOTAL-CHARGE-PASSED TO TOT-CHARGE-PASS-O.
052700
052800     WRITE RPT-REC FROM WS-BLANK-LINE
052900         AFTER ADVANCING 2.
053000     WRITE RPT-REC FROM WS-TOTALS-REC
053100         AFTER ADVANCING 1.
053200     WRITE RPT-REC FROM WS-TOTALS-REC-2
053300         AFTER ADVANCING 1.
053400
053500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
053600
053700     DISPLAY "** SEGMENTS READ **".
053800     DISPLAY SEGMENTS-READ.
053900     DISPLAY "** CLAIMS READ / PASSED / FAILED **".
054000     DISPLAY CLAIMS-READ, CLAIMS-PASSED, CLAIMS-FAILED.
054100     DISPLAY "******** NORMAL END OF JOB X12CLAIM ********".
054200 999-EXIT.
054300     EXIT.
054400
054500 1000-ABEND-RTN.
054600     MOVE ABEND-REASON TO SYSOUT-REC.
054700     WRITE SYSOUT-REC.
054800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
054900     DISPLAY "*** ABNORMAL END OF JOB - X12CLAIM ***" UPON CONSOLE.
055000     DISPLAY ABEND-REASON.
055100     DIVIDE ZERO-VAL INTO ONE-VAL.
