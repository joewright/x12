000100******************************************************************
000200* COPYLIB MEMBER  X12VERS                                        *
000300*        LIBRARY(EDI0001.TEST.COPYLIB(X12VERS))                  *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600* ... VERSION-IDENTIFIER AND DELIMITER WORK AREAS, CARRIED       *
000700* FORWARD FROM THE ISA/GS/ST HEADERS OF THE CURRENT TRANSMISSION *
000800******************************************************************
000900* CHANGE LOG                                                     *
001000* 03/11/88 DBW  TICKET EDI-0041 - ORIGINAL LAYOUT                 *
001100* 06/14/99 RJT  TICKET EDI-0099 - Y2K - NO DATE FIELDS HELD HERE  *
001200******************************************************************
001300* COBOL DECLARATION FOR THE VERSION-IDENTIFIER WORK AREA         *
001400******************************************************************
001500   01  X12-VERSION-REC.
001600       05  VER-INTERCHANGE         PIC X(05).
001700       05  VER-FUNCTIONAL-ID       PIC X(02).
001800       05  VER-FUNCTIONAL-VERSION  PIC X(12).
001900       05  VER-TRANSACTION-CODE    PIC X(03).
002000       05  VER-KEY                 PIC X(25).
002100       05  FILLER                  PIC X(06).
002200******************************************************************
002300* COBOL DECLARATION FOR THE DELIMITER WORK AREA                  *
002400******************************************************************
002500   01  X12-DELIM-REC.
002600       05  DLM-ELEMENT             PIC X(01).
002700       05  DLM-REPETITION          PIC X(01).
002800       05  DLM-COMPONENT           PIC X(01).
002900       05  DLM-SEGMENT             PIC X(01).
003000       05  FILLER                  PIC X(04).
003100******************************************************************
003200* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 9       *
003300******************************************************************
