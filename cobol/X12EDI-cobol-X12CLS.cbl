000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  X12CLS.
000400 AUTHOR. D B WALTERS.
000500 INSTALLATION. EDI DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/88.
000700 DATE-COMPILED. 03/14/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM DECIDES WHETHER A GIVEN INPUT IS
001300*          RECOGNIZABLE X12 EDI INPUT.  TWO CHECKS ARE SUPPORTED,
001400*          SELECTED BY CLS-CHECK-SW -
001500*
001600*          "D" - THE CALLER IS HOLDING AN IN-LINE X12 MESSAGE.
001700*                TRUE IF NON-BLANK AND ITS FIRST 3 BYTES ARE
001800*                "ISA".
001900*
002000*          "F" - THE CALLER IS HOLDING A CANDIDATE FILE NAME.
002100*                THE CALLER HAS ALREADY DETERMINED WHETHER THE
002200*                FILE EXISTS AS A REGULAR FILE (CLS-FILE-EXISTS-SW)
002300*                AND HAS READ ITS FIRST 106 BYTES INTO
002400*                CLS-INPUT-TEXT.  TRUE IF THE FILE EXISTS AND
002500*                THOSE 106 BYTES START WITH "ISA".
002600*
002700******************************************************************
002800* CHANGE LOG                                                     *
002900* 03/14/88 DBW  TICKET EDI-0041 - ORIGINAL SUBPROGRAM            *
003000* 08/02/91 DBW  TICKET EDI-0072 - SPLIT DATA/FILE CHECKS INTO    *
003100*                SEPARATE PARAGRAPHS PER NEW JOB STEPS           *
003200* 06/14/99 RJT  TICKET EDI-0099 - Y2K REVIEW - NO DATE FIELDS    *
003300*                HELD IN THIS SUBPROGRAM, NO CHANGE REQUIRED     *
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 INPUT-OUTPUT SECTION.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 WORKING-STORAGE SECTION.
004600 01  MISC-FIELDS.
004700     05  WS-TAG-HELD             PIC X(03).
004800     05  FILLER                  PIC X(05).
004900
005000 01  WS-TAG-NUMERIC-VIEW REDEFINES MISC-FIELDS.
005100     05  WS-TAG-BYTE-1           PIC X(01).
005200     05  WS-TAG-BYTE-2           PIC X(01).
005300     05  WS-TAG-BYTE-3           PIC X(01).
005400     05  FILLER                  PIC X(05).
005500
005600 LINKAGE SECTION.
005700 01  X12-CLASS-CHECK-REC.
005800     05  CLS-CHECK-SW            PIC X(01).
005900         88  DO-DATA-CHECK       VALUE "D".
006000         88  DO-FILE-CHECK       VALUE "F".
006100     05  CLS-INPUT-NONBLANK-SW   PIC X(01).
006200         88  INPUT-IS-NONBLANK   VALUE "Y".
006300     05  CLS-FILE-EXISTS-SW      PIC X(01).
006400         88  FILE-EXISTS         VALUE "Y".
006500         88  FILE-ABSENT         VALUE "N".
006600     05  CLS-INPUT-TEXT          PIC X(106).
006700     05  FILLER                  PIC X(10).
006800
006900 01  CLS-INPUT-TAG-VIEW REDEFINES X12-CLASS-CHECK-REC.
007000     05  FILLER                  PIC X(03).
007100     05  CLS-TAG-CHECK           PIC X(03).
007200     05  FILLER                  PIC X(113).
007210
007220 01  CLS-SWITCH-VIEW REDEFINES X12-CLASS-CHECK-REC.
007230     05  CLS-SWITCHES-3          PIC X(03).
007240     05  FILLER                  PIC X(116).
007300
007400 01  CLS-RESULT-FLAG             PIC X(01).
007500     88  IS-X12                  VALUE "Y".
007600     88  NOT-X12                 VALUE "N".
007700
007800 01  RETURN-CD                   PIC S9(4) COMP.
007900
008000 PROCEDURE DIVISION USING X12-CLASS-CHECK-REC, CLS-RESULT-FLAG,
008100                          RETURN-CD.
008200     MOVE "N" TO CLS-RESULT-FLAG.
008300     IF DO-DATA-CHECK
008400         PERFORM 100-CHECK-X12-DATA
008500     ELSE IF DO-FILE-CHECK
008600         PERFORM 200-CHECK-X12-FILE.
008700
008800     MOVE ZERO TO RETURN-CD.
008900     GOBACK.
009000
009100
009200 100-CHECK-X12-DATA.
009300     MOVE CLS-TAG-CHECK TO WS-TAG-HELD.
009400     IF INPUT-IS-NONBLANK
009500        AND WS-TAG-HELD = "ISA"
009600         MOVE "Y" TO CLS-RESULT-FLAG.
009700
009800 200-CHECK-X12-FILE.
009900     MOVE CLS-TAG-CHECK TO WS-TAG-HELD.
010000     IF INPUT-IS-NONBLANK
010100        AND FILE-EXISTS
010200        AND WS-TAG-HELD = "ISA"
010300         MOVE "Y" TO CLS-RESULT-FLAG.
