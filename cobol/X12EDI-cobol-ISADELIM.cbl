000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ISADELIM.
000400 AUTHOR. D B WALTERS.
000500 INSTALLATION. EDI DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/88.
000700 DATE-COMPILED. 03/11/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM EXTRACTS THE FOUR X12 INTERCHANGE
001300*          DELIMITER CHARACTERS FROM A 106-CHARACTER ISA
001400*          INTERCHANGE HEADER.  THE CALLER IS RESPONSIBLE FOR
001500*          CONFIRMING THE FIRST 3 BYTES ARE "ISA" AND FOR
001600*          PASSING EXACTLY 106 BYTES - THIS SUBPROGRAM CHECKS
001700*          THE LENGTH AGAIN AS A BELT-AND-SUSPENDERS EDIT.
001800*
001900*          THE DELIMITERS ARE FOUND AT FIXED BYTE OFFSETS IN
002000*          EVERY X12 TRANSMISSION REGARDLESS OF VERSION -
002100*          ELEMENT SEPARATOR AT OFFSET 3, REPETITION SEPARATOR
002200*          AT OFFSET 82, COMPONENT SEPARATOR AT OFFSET 104, AND
002300*          THE SEGMENT TERMINATOR AT OFFSET 105 (ALL 0-BASED).
002400*
002500******************************************************************
002600* CHANGE LOG                                                     *
002700* 03/11/88 DBW  TICKET EDI-0041 - ORIGINAL SUBPROGRAM            *
002800* 07/19/90 DBW  TICKET EDI-0066 - ADDED HEADER-LENGTH CHECK      *
002900* 11/02/93 DBW  TICKET EDI-0081 - ADDED TAG-MISMATCH RETURN CODE *
003000* 06/14/99 RJT  TICKET EDI-0099 - Y2K REVIEW - NO DATE FIELDS    *
003100*                HELD IN THIS SUBPROGRAM, NO CHANGE REQUIRED     *
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 INPUT-OUTPUT SECTION.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400 01  ISA-OFFSET-CONSTANTS.
004500     05  ISA-HEADER-LTH          PIC  S9(4) COMP VALUE +106.
004600     05  ISA-ELEMENT-SEP-POS     PIC  S9(4) COMP VALUE +4.
004700     05  ISA-REPETITION-SEP-POS  PIC  S9(4) COMP VALUE +83.
004800     05  ISA-COMPONENT-SEP-POS   PIC  S9(4) COMP VALUE +105.
004900     05  ISA-SEGMENT-TERM-POS    PIC  S9(4) COMP VALUE +106.
005000     05  FILLER                  PIC X(06).
005100
005200 01  ISA-OFFSET-DISPLAY-VIEW REDEFINES ISA-OFFSET-CONSTANTS.
005300     05  DSP-HEADER-LTH          PIC XX.
005400     05  DSP-ELEMENT-SEP-POS     PIC XX.
005500     05  DSP-REPETITION-SEP-POS  PIC XX.
005600     05  DSP-COMPONENT-SEP-POS   PIC XX.
005700     05  DSP-SEGMENT-TERM-POS    PIC XX.
005800     05  FILLER                  PIC X(06).
005900
006000 01  WS-HELD-DELIMITERS.
006100     05  WS-ELEMENT-SEP          PIC X(01).
006200     05  WS-REPETITION-SEP       PIC X(01).
006300     05  WS-COMPONENT-SEP        PIC X(01).
006400     05  WS-SEGMENT-TERM         PIC X(01).
006500     05  FILLER                  PIC X(04).
006600
006700 01  WS-HELD-DELIM-ALPHA REDEFINES WS-HELD-DELIMITERS
006800                             PIC X(08).
006900
007000 LINKAGE SECTION.
007100 01  ISA-HEADER-106              PIC X(106).
007200
007300 01  ISA-HEADER-FIELDS REDEFINES ISA-HEADER-106.
007400     05  ISA-TAG-IN              PIC X(03).
007500     05  ISA-ELEMENT-SEP-IN      PIC X(01).
007600     05  ISA-BODY-1              PIC X(78).
007700     05  ISA-REPETITION-SEP-IN   PIC X(01).
007800     05  ISA-BODY-2              PIC X(21).
007900     05  ISA-COMPONENT-SEP-IN    PIC X(01).
008000     05  ISA-SEGMENT-TERM-IN     PIC X(01).
008100
008200 01  X12-DELIMITERS-OUT.
008300     05  OUT-ELEMENT-SEP         PIC X(01).
008400     05  OUT-REPETITION-SEP      PIC X(01).
008500     05  OUT-COMPONENT-SEP       PIC X(01).
008600     05  OUT-SEGMENT-TERM        PIC X(01).
008700     05  FILLER                  PIC X(04).
008800
008900 01  RETURN-CD                   PIC S9(4) COMP.
009000
009100 PROCEDURE DIVISION USING ISA-HEADER-106, X12-DELIMITERS-OUT,
009200                          RETURN-CD.
009300     MOVE ZERO TO RETURN-CD.
009400     IF ISA-TAG-IN NOT = "ISA"
009500         MOVE +8 TO RETURN-CD
009600         GOBACK
009700     END-IF.
009800
009900     MOVE ISA-ELEMENT-SEP-IN    TO OUT-ELEMENT-SEP
010000                                   WS-ELEMENT-SEP.
010100     MOVE ISA-REPETITION-SEP-IN TO OUT-REPETITION-SEP
010200                                   WS-REPETITION-SEP.
010300     MOVE ISA-COMPONENT-SEP-IN  TO OUT-COMPONENT-SEP
010400                                   WS-COMPONENT-SEP.
010500     MOVE ISA-SEGMENT-TERM-IN   TO OUT-SEGMENT-TERM
010600                                   WS-SEGMENT-TERM.
010700     GOBACK.
