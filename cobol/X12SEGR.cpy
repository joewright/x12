000100******************************************************************
000200* COPYLIB MEMBER  X12SEGR                                        *
000300*        LIBRARY(EDI0001.TEST.COPYLIB(X12SEGR))                  *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600* ... RECORD LAYOUT FOR THE TOKENIZED-SEGMENT OUTPUT FILE        *
000700* BUILT BY X12EDIT, RE-READ BY X12CLAIM ONE RECORD PER X12       *
000800* SEGMENT ENCOUNTERED IN THE TRANSMISSION                        *
000900******************************************************************
001000* CHANGE LOG                                                     *
001100* 03/11/88 DBW  TICKET EDI-0041 - ORIGINAL LAYOUT                 *
001200* 09/02/98 DBW  TICKET EDI-0055 - WIDENED ELEMENT COUNT TO 9(03)  *
001300* 06/14/99 RJT  TICKET EDI-0099 - Y2K - NO DATE FIELDS HELD HERE  *
001310* 05/20/03 RJT  TICKET EDI-0106 - WIDENED SEG-ELEMENT-TBL TO 40   *
001320*                OCCURRENCES OF X(80) - 837-I NM1/REF LOOPS WERE  *
001330*                BEING TRUNCATED AT THE OLD 16-OCCURRENCE LIMIT   *
001400******************************************************************
001500* COBOL DECLARATION FOR THE TOKENIZED-SEGMENT RECORD             *
001600******************************************************************
001700   01  X12-SEGMENT-REC.
001800       05  SEG-SEQ-NBR             PIC 9(07).
001900       05  SEG-NAME                PIC X(03).
002000           88  SEG-IS-CONTROL      VALUE "ISA" "GS " "ST " "SE "
002100                                         "GE " "IEA".
002200       05  SEG-FIELD-COUNT         PIC 9(03).
002300       05  SEG-ELEMENT-TBL.
002400           10  SEG-ELEMENT OCCURS 40 TIMES
002500                               PIC X(80).
002600       05  FILLER                  PIC X(07).
002700******************************************************************
002800* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 4       *
002900******************************************************************
